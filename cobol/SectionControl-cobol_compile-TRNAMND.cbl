000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    TRNAMND  --  TRAIN SECTION CONTROLLER - DELAY AMENDMENTS    *
000500*                                                                *
000600*    READS THE DAILY TRAIN TABLE AND APPLIES ANY DELAY           *
000700*    CORRECTIONS WIRED IN ON THE AMENDMENTS FEED.  THIS STEP IS  *
000800*    OPTIONAL -- IF THE AMENDMENTS FEED IS EMPTY THE TRAIN TABLE *
000900*    PASSES THROUGH UNCHANGED TO TRNSORT.  REPLACES THE OLD      *
001000*    DESK-SIDE PROMPT SCREEN THAT USED TO TAKE THESE ONE AT A    *
001100*    TIME FROM THE DISPATCHER.                                  *
001200*                                                                *
001300*    INPUT  FILE  UT-S-TRNIN   - DAILY TRAIN TABLE (42 BYTE)     *
001400*    INPUT  FILE  UT-S-AMND    - DELAY AMENDMENTS   (16 BYTE)    *
001500*    OUTPUT FILE  UT-S-TRNOUT  - AMENDED TRAIN TABLE (42 BYTE)   *
001600*    OUTPUT FILE  UT-S-SYSOUT  - CONFIRMATION / ERROR MESSAGES   *
001700*                                                                *
001800*    CHANGE-LOG                                                  *
001900*    ---------+------+------------------------------------------ *
002000*    DATE     | BY   | DESCRIPTION                                *
002100*    ---------+------+------------------------------------------ *
002200*    04/11/89 | RJD  | ORIGINAL PROGRAM FOR SECTION CONTROLLER     *
002300*    11/02/90 | RJD  | ADDED TABLE-OVERFLOW CHECK AFTER OPS PAGE  *
002400*              |      | ON A 600-TRAIN SATURDAY                   *
002500*    05/19/92 | KLP  | DROPPED HARD ABEND ON EMPTY INPUT FILES -  *
002600*              |      | AMENDMENTS ARE OPTIONAL, TRAINS MAY BE    *
002700*              |      | EMPTY BETWEEN SHIFTS                      *
002800*    02/18/99 | MM   | Y2K REVIEW -- NO DATE-SENSITIVE FIELDS ON  *
002900*              |      | THIS PROGRAM, NO CHANGE REQUIRED          *
003000*    08/03/01 | KLP  | CONFIRMATION LINE NOW ECHOES OLD AND NEW   *
003100*              |      | DELAY PER DISPATCH SUPERVISOR REQUEST     *
003200*    06/14/05 | TGD  | REJECT MESSAGE NOW SHOWS RAW AMENDMENT     *
003300*              |      | TEXT WHEN THE DELAY FIELD IS NOT NUMERIC  *
003400******************************************************************
003500 PROGRAM-ID.  TRNAMND.
003600 AUTHOR. R J DUNBAR.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 04/11/89.
003900 DATE-COMPILED. 06/14/05.
004000 SECURITY. NON-CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT TRNFILE-IN
005600     ASSIGN TO UT-S-TRNIN
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS IFCODE.
005900
006000     SELECT AMNDFILE
006100     ASSIGN TO UT-S-AMND
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS AFCODE.
006400
006500     SELECT TRNFILE-OUT
006600     ASSIGN TO UT-S-TRNOUT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  SYSOUT
007300     RECORDING MODE IS F
007400     LABEL RECORDS ARE STANDARD
007500     RECORD CONTAINS 100 CHARACTERS
007600     BLOCK CONTAINS 0 RECORDS
007700     DATA RECORD IS SYSOUT-REC.
007800 01  SYSOUT-REC  PIC X(100).
007900
008000****** THIS FILE IS THE DAILY TRAIN TABLE PASSED IN FROM THE
008100****** SECTION CONTROLLER'S EXTRACT STEP.  NO TRAILER RECORD IS
008200****** CARRIED -- END OF FILE IS END OF TABLE.
008300 FD  TRNFILE-IN
008400     RECORDING MODE IS F
008500     LABEL RECORDS ARE STANDARD
008600     RECORD CONTAINS 42 CHARACTERS
008700     BLOCK CONTAINS 0 RECORDS
008800     DATA RECORD IS TRN-DAILY-REC-IN.
008900 01  TRN-DAILY-REC-IN  PIC X(42).
009000
009100****** ONE RECORD PER DELAY CORRECTION.  THIS FILE MAY BE EMPTY
009200****** ON ANY GIVEN RUN -- THE STEP IS OPTIONAL.
009300 FD  AMNDFILE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 16 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS AMND-REC-FILE.
009900 01  AMND-REC-FILE  PIC X(16).
010000
010100****** AMENDED TRAIN TABLE -- FEEDS TRNSORT.
010200 FD  TRNFILE-OUT
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 42 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS TRN-DAILY-REC-OUT.
010800 01  TRN-DAILY-REC-OUT  PIC X(42).
010900
011000** QSAM FILES
011100 WORKING-STORAGE SECTION.
011200
011300 01  FILE-STATUS-CODES.
011400     05  IFCODE                  PIC X(2).
011500         88 CODE-READ     VALUE SPACES.
011600         88 NO-MORE-TRAINS VALUE "10".
011700     05  AFCODE                  PIC X(2).
011800         88 CODE-READ     VALUE SPACES.
011900         88 NO-MORE-AMENDS VALUE "10".
012000     05  OFCODE                  PIC X(2).
012100         88 CODE-WRITE    VALUE SPACES.
012110     05  FILLER                  PIC X(06).
012200
012300** QSAM FILE
012400 COPY TRNDALY.
012500
012600 01  TRN-TABLE-AREA.
012700     05  TRN-TABLE-ROW OCCURS 500 TIMES INDEXED BY TRN-IDX.
012800         10  TBL-TRIP-ID                 PIC X(10).
012900         10  TBL-TRAIN-NAME               PIC X(18).
013000         10  TBL-PRIORITY                 PIC 9(02).
013100         10  TBL-DELAY                    PIC S9(06).
013200         10  TBL-DELAY-X REDEFINES TBL-DELAY PIC X(06).
013300         10  TBL-CLEARANCE-TIME           PIC 9(04).
013400         10  TBL-PLATFORM-NO              PIC 9(02).
013410         10  FILLER                      PIC X(02).
013500
013600 COPY AMNDREC.
013700
013800 01  WS-AMND-MSG-REC.
013900     05  FILLER                   PIC X(02) VALUE SPACES.
014000     05  MSG-TRIP-ID-O            PIC X(10).
014100     05  FILLER                   PIC X(02) VALUE SPACES.
014200     05  MSG-STATUS-O             PIC X(10).
014300     05  FILLER                   PIC X(02) VALUE SPACES.
014400     05  MSG-OLD-DELAY-O          PIC -(5)9.
014500     05  FILLER                   PIC X(02) VALUE SPACES.
014600     05  MSG-NEW-DELAY-O          PIC -(5)9.
014700     05  FILLER                   PIC X(02) VALUE SPACES.
014800     05  MSG-DETAIL-O             PIC X(45).
014900
015000 77  WS-DATE                      PIC 9(6).
015100
015200 01  FLAGS-AND-SWITCHES.
015300     05  MORE-TRAINS-SW           PIC X(01) VALUE "Y".
015400         88 NO-MORE-TRAINS-LOADED VALUE "N".
015500     05  MORE-AMENDS-SW           PIC X(01) VALUE "Y".
015600         88 NO-MORE-AMEND-RECS    VALUE "N".
015700     05  TRIP-FOUND-SW            PIC X(01) VALUE "N".
015800         88 TRIP-ID-FOUND         VALUE "Y".
015850     05  FILLER                   PIC X(07).
015900
016000 01  COUNTERS-AND-ACCUMULATORS.
016100     05  TRN-LOADED               PIC S9(5) COMP.
016200     05  AMND-READ                PIC S9(5) COMP.
016300     05  AMND-APPLIED             PIC S9(5) COMP.
016400     05  AMND-REJECTED            PIC S9(5) COMP.
016500     05  HOLD-OLD-DELAY           PIC S9(06).
016550     05  FILLER                   PIC X(04).
016600
016700 COPY ABNDREC.
016800
016900 PROCEDURE DIVISION.
017000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
017100     PERFORM 100-MAINLINE THRU 100-EXIT
017200             UNTIL NO-MORE-AMEND-RECS.
017300     PERFORM 700-WRITE-TRNOUT THRU 700-EXIT.
017400     PERFORM 900-CLEANUP THRU 900-EXIT.
017500     MOVE ZERO TO RETURN-CODE.
017600     GOBACK.
017700
017800 000-HOUSEKEEPING.
017900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018000     DISPLAY "******** BEGIN JOB TRNAMND ********".
018100     ACCEPT  WS-DATE FROM DATE.                                   021899MM
018200     OPEN INPUT TRNFILE-IN, AMNDFILE.
018300     OPEN OUTPUT TRNFILE-OUT, SYSOUT.
018400     INITIALIZE COUNTERS-AND-ACCUMULATORS.
018500
018600     SET TRN-IDX TO 1.
018700     PERFORM 050-LOAD-TRAIN-TABLE THRU 050-EXIT
018800             UNTIL NO-MORE-TRAINS-LOADED.
018900
019000     READ AMNDFILE INTO AMND-REC
019100         AT END
019200         MOVE "N" TO MORE-AMENDS-SW                               051992KL
019300     END-READ.
019400
019500     IF MORE-AMENDS-SW = "Y"
019600         ADD +1 TO AMND-READ.
019700 000-EXIT.
019800     EXIT.
019900
020000 050-LOAD-TRAIN-TABLE.
020100     MOVE "050-LOAD-TRAIN-TABLE" TO PARA-NAME.
020200     IF TRN-IDX > 500                                             110290RJ
020300         MOVE "** TRAIN TABLE OVERFLOW - OVER 500 TRAINS"
020400              TO ABEND-REASON
020500         GO TO 1000-ABEND-RTN.
020600
020700     READ TRNFILE-IN INTO TRN-DAILY-REC
020800         AT END
020900         MOVE "N" TO MORE-TRAINS-SW
021000         GO TO 050-EXIT
021100     END-READ.
021200
021300     IF TRN-PRIORITY NOT NUMERIC
021400         MOVE ZERO TO TRN-PRIORITY.
021500     IF TRN-DELAY NOT NUMERIC
021600         MOVE ZERO TO TRN-DELAY.
021700     IF TRN-CLEARANCE-TIME NOT NUMERIC
021800         MOVE ZERO TO TRN-CLEARANCE-TIME.
021900     IF TRN-PLATFORM-NO NOT NUMERIC
022000         MOVE ZERO TO TRN-PLATFORM-NO.
022100
022200     MOVE TRN-TRIP-ID         TO TBL-TRIP-ID (TRN-IDX).
022300     MOVE TRN-TRAIN-NAME      TO TBL-TRAIN-NAME (TRN-IDX).
022400     MOVE TRN-PRIORITY        TO TBL-PRIORITY (TRN-IDX).
022500     MOVE TRN-DELAY           TO TBL-DELAY (TRN-IDX).
022600     MOVE TRN-CLEARANCE-TIME  TO TBL-CLEARANCE-TIME (TRN-IDX).
022700     MOVE TRN-PLATFORM-NO     TO TBL-PLATFORM-NO (TRN-IDX).
022800
022900     ADD +1 TO TRN-LOADED.
023000     SET TRN-IDX UP BY 1.
023100 050-EXIT.
023200     EXIT.
023300
023400 100-MAINLINE.
023500     MOVE "100-MAINLINE" TO PARA-NAME.
023600     PERFORM 200-VALIDATE-AMENDMENT THRU 200-EXIT.
023700
023800     READ AMNDFILE INTO AMND-REC
023900         AT END
024000         MOVE "N" TO MORE-AMENDS-SW
024100         GO TO 100-EXIT
024200     END-READ.
024300
024400     ADD +1 TO AMND-READ.
024500 100-EXIT.
024600     EXIT.
024700
024800 200-VALIDATE-AMENDMENT.
024900     MOVE "200-VALIDATE-AMENDMENT" TO PARA-NAME.
025000     MOVE "N" TO TRIP-FOUND-SW.
025100     SET TRN-IDX TO 1.
025200     SEARCH TRN-TABLE-ROW
025300         AT END
025400             MOVE "N" TO TRIP-FOUND-SW
025500         WHEN TBL-TRIP-ID (TRN-IDX) = AMND-TRIP-ID
025600             MOVE "Y" TO TRIP-FOUND-SW
025700     END-SEARCH.
025800
025900     IF NOT TRIP-ID-FOUND
026000         MOVE AMND-TRIP-ID    TO MSG-TRIP-ID-O
026100         MOVE "REJECTED"      TO MSG-STATUS-O
026200         MOVE ZERO            TO MSG-OLD-DELAY-O, MSG-NEW-DELAY-O
026300         MOVE "** TRIP-ID NOT FOUND ON TRAIN TABLE"
026400              TO MSG-DETAIL-O
026500         WRITE SYSOUT-REC FROM WS-AMND-MSG-REC
026600         ADD +1 TO AMND-REJECTED
026700         GO TO 200-EXIT.
026800
026900     IF AMND-NEW-DELAY-N NOT NUMERIC
027000         MOVE AMND-TRIP-ID    TO MSG-TRIP-ID-O
027100         MOVE "REJECTED"      TO MSG-STATUS-O
027200         MOVE TBL-DELAY (TRN-IDX) TO MSG-OLD-DELAY-O
027300         MOVE ZERO            TO MSG-NEW-DELAY-O
027400         MOVE "** NEW DELAY NOT A VALID INTEGER: "
027500              TO MSG-DETAIL-O
027600         MOVE AMND-NEW-DELAY-X TO MSG-DETAIL-O (35:6)             061405TG
027700         WRITE SYSOUT-REC FROM WS-AMND-MSG-REC
027800         ADD +1 TO AMND-REJECTED
027900         GO TO 200-EXIT.
028000
028100     PERFORM 400-APPLY-UPDATE THRU 400-EXIT.
028200 200-EXIT.
028300     EXIT.
028400
028500 400-APPLY-UPDATE.
028600     MOVE "400-APPLY-UPDATE" TO PARA-NAME.
028700     MOVE TBL-DELAY (TRN-IDX) TO HOLD-OLD-DELAY.
028800     MOVE AMND-NEW-DELAY-N    TO TBL-DELAY (TRN-IDX).
028900
029000     MOVE AMND-TRIP-ID        TO MSG-TRIP-ID-O.
029100     MOVE "APPLIED"           TO MSG-STATUS-O.                    080301KL
029200     MOVE HOLD-OLD-DELAY      TO MSG-OLD-DELAY-O.
029300     MOVE AMND-NEW-DELAY-N    TO MSG-NEW-DELAY-O.
029400     MOVE "DELAY REPLACED IN FULL - NO ACCUMULATION"
029500          TO MSG-DETAIL-O.
029600     WRITE SYSOUT-REC FROM WS-AMND-MSG-REC.
029700
029800     ADD +1 TO AMND-APPLIED.
029900 400-EXIT.
030000     EXIT.
030100
030200 700-WRITE-TRNOUT.
030300     MOVE "700-WRITE-TRNOUT" TO PARA-NAME.
030400     SET TRN-IDX TO 1.
030500     PERFORM 720-WRITE-ONE-TRAIN THRU 720-EXIT
030600             VARYING TRN-IDX FROM 1 BY 1
030700             UNTIL TRN-IDX > TRN-LOADED.
030800 700-EXIT.
030900     EXIT.
031000
031100 720-WRITE-ONE-TRAIN.
031200     MOVE "720-WRITE-ONE-TRAIN" TO PARA-NAME.
031300     MOVE TBL-TRIP-ID (TRN-IDX)        TO TRN-TRIP-ID.
031400     MOVE TBL-TRAIN-NAME (TRN-IDX)     TO TRN-TRAIN-NAME.
031500     MOVE TBL-PRIORITY (TRN-IDX)       TO TRN-PRIORITY.
031600     MOVE TBL-DELAY (TRN-IDX)          TO TRN-DELAY.
031700     MOVE TBL-CLEARANCE-TIME (TRN-IDX) TO TRN-CLEARANCE-TIME.
031800     MOVE TBL-PLATFORM-NO (TRN-IDX)    TO TRN-PLATFORM-NO.
031900     WRITE TRN-DAILY-REC-OUT FROM TRN-DAILY-REC.
032000 720-EXIT.
032100     EXIT.
032200
032300 800-CLOSE-FILES.
032400     MOVE "800-CLOSE-FILES" TO PARA-NAME.
032500     CLOSE TRNFILE-IN, AMNDFILE, TRNFILE-OUT, SYSOUT.
032600 800-EXIT.
032700     EXIT.
032800
032900 900-CLEANUP.
033000     MOVE "900-CLEANUP" TO PARA-NAME.
033100     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
033200
033300     DISPLAY "** TRAINS LOADED      **".
033400     DISPLAY TRN-LOADED.
033500     DISPLAY "** AMENDMENTS READ    **".
033600     DISPLAY AMND-READ.
033700     DISPLAY "** AMENDMENTS APPLIED **".
033800     DISPLAY AMND-APPLIED.
033900     DISPLAY "** AMENDMENTS REJECTED**".
034000     DISPLAY AMND-REJECTED.
034100
034200     DISPLAY "******** NORMAL END OF JOB TRNAMND ********".
034300 900-EXIT.
034400     EXIT.
034500
034600 1000-ABEND-RTN.
034700     WRITE SYSOUT-REC FROM ABEND-REC.
034800     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
034900     DISPLAY "*** ABNORMAL END OF JOB-TRNAMND ***" UPON CONSOLE.
035000     DIVIDE ZERO-VAL INTO ONE-VAL.
