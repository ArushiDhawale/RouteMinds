000100******************************************************************
000200*                                                                *
000300*    AMNDREC  --  DELAY AMENDMENT TRANSACTION RECORD LAYOUT      *
000400*                                                                *
000500*    ONE ENTRY PER DELAY CORRECTION WIRED IN FROM THE DESK.      *
000600*    THIS REPLACED THE OLD INTERACTIVE PROMPT SCREEN -- SEE      *
000700*    TRNAMND CHANGE-LOG FOR THE CONVERSION.  AMND-NEW-DELAY-X    *
000800*    IS CARRIED ALPHANUMERIC SO THE EDIT IN TRNAMND CAN CATCH A  *
000900*    NON-NUMERIC DELAY BEFORE IT IS EVER REFERENCED NUMERICALLY. *
001000*                                                                *
001100*    MAINTENANCE HISTORY                                         *
001200*    ---------+------+------------------------------------------ *
001300*    DATE     | BY   | DESCRIPTION                                *
001400*    ---------+------+------------------------------------------ *
001500*    07/14/90 | RJD  | ORIGINAL LAYOUT FOR SECTION CONTROLLER      *
001600*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD *
001700******************************************************************
001800 01  AMND-REC.
001900     05  AMND-TRIP-ID                    PIC X(10).
002000     05  AMND-NEW-DELAY-X                PIC X(06).
002100     05  AMND-NEW-DELAY-N REDEFINES AMND-NEW-DELAY-X PIC S9(06).
