000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    TRNLIST  --  TRAIN SECTION CONTROLLER - SIMULATION REPORT   *
000500*                                                                *
000600*    PRINTS THE RECOMMENDATION REPORT AND THE PLATFORM-QUEUE     *
000700*    LISTING FROM THE CARRIER FILES BUILT BY TRNSORT.  THE       *
000800*    QUEUE LISTING IS RE-SORTED BY PLATFORM KEY HERE SINCE       *
000900*    TRNSORT WRITES ITS QUEUE ENTRIES IN OVERALL RANK ORDER,     *
001000*    NOT GROUPED BY PLATFORM.  THIS IS THE SAME PAPER THE        *
001100*    DISPATCH DESK USED TO GET OFF THE OLD SCREEN PRINT SCREEN.  *
001200*                                                                *
001300*    INPUT  FILE  UT-S-RECFILE  - RECOMMENDATION CARRIER         *
001400*    INPUT  FILE  UT-S-QUEFILE  - PLATFORM-QUEUE CARRIER         *
001500*    OUTPUT FILE  UT-S-RPTFILE  - RECOMMENDATION REPORT  (132)   *
001600*    OUTPUT FILE  UT-S-QUERPT   - PLATFORM-QUEUE LISTING (132)   *
001700*    OUTPUT FILE  UT-S-SYSOUT   - JOB MESSAGES                   *
001800*                                                                *
001900*    CHANGE-LOG                                                  *
002000*    ---------+------+------------------------------------------ *
002100*    DATE     | BY   | DESCRIPTION                                *
002200*    ---------+------+------------------------------------------ *
002300*    04/11/89 | RJD  | ORIGINAL PROGRAM FOR SECTION CONTROLLER     *
002400*    09/02/91 | RJD  | WIDENED TRAIN-NAME COLUMN TO MATCH TABLE     *
002500*    06/30/93 | KLP  | ADDED PLATFORM-QUEUE LISTING AND ITS OWN     *
002600*              |      | CONTROL-BREAK SORT                          *
002700*    02/18/99 | MM   | Y2K REVIEW -- ACCEPT FROM DATE ALREADY TWO-  *
002800*              |      | DIGIT, NO CENTURY LOGIC NEEDED ON THIS RUN  *
002900*    07/22/02 | TGD  | "NO RECOMMENDATIONS" MESSAGE ADDED PER OPS   *
003000*              |      | REQUEST -- BLANK REPORT WAS BEING MISREAD   *
003100*              |      | AS A FAILED RUN                             *
003200*    04/02/08 | TGD  | READS THE NEW RECFILE HEADER RECORD FOR THE  *
003300*              |      | "RANKING N AGAINST M" BANNER COUNTS          *
003350*    11/19/08 | DK   | WIDENED THE DELAY FIELD ON DETAIL LINE 2 -    *
003360*              |      | A WAIT OVER 999 SECONDS WAS DROPPING ITS     *
003370*              |      | HIGH-ORDER DIGIT ON THE PRINTED REPORT       *
003380*    12/01/08 | DK   | RESET MORE-QUES-SW AT THE TOP OF 800 -- THE   *
003390*              |      | OUTPUT PROCEDURE'S RETURN LOOP WAS SHARING   *
003395*              |      | THE INPUT SIDE'S SWITCH AND STARTING "AT     *
003397*              |      | END", SO THE QUEUE LISTING PRINTED EMPTY     *
003400******************************************************************
003500 PROGRAM-ID.  TRNLIST.
003600 AUTHOR. R J DUNBAR.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 04/11/89.
003900 DATE-COMPILED. 12/01/08.
004000 SECURITY. NON-CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT RECFILE
005600     ASSIGN TO UT-S-RECFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS RFCODE.
005900
006000     SELECT QUEFILE
006100     ASSIGN TO UT-S-QUEFILE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS QFCODE.
006400
006500     SELECT RPTFILE
006600     ASSIGN TO UT-S-RPTFILE
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT QUERPT
007000     ASSIGN TO UT-S-QUERPT
007100       ORGANIZATION IS SEQUENTIAL.
007200
007300     SELECT QUEUE-SORT-WORK
007400     ASSIGN TO UT-S-QSRTWRK.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800 FD  SYSOUT
007900     RECORDING MODE IS F
008000     LABEL RECORDS ARE STANDARD
008100     RECORD CONTAINS 100 CHARACTERS
008200     BLOCK CONTAINS 0 RECORDS
008300     DATA RECORD IS SYSOUT-REC.
008400 01  SYSOUT-REC  PIC X(100).
008500
008600 FD  RECFILE
008700     RECORDING MODE IS F
008800     LABEL RECORDS ARE STANDARD
008900     RECORD CONTAINS 60 CHARACTERS
009000     BLOCK CONTAINS 0 RECORDS
009100     DATA RECORD IS REC-REC-IN.
009200 01  REC-REC-IN  PIC X(60).
009300
009400 FD  QUEFILE
009500     RECORDING MODE IS F
009600     LABEL RECORDS ARE STANDARD
009700     RECORD CONTAINS 30 CHARACTERS
009800     BLOCK CONTAINS 0 RECORDS
009900     DATA RECORD IS QUE-REC-IN.
010000 01  QUE-REC-IN  PIC X(30).
010100
010200 FD  RPTFILE
010300     RECORDING MODE IS F
010400     LABEL RECORDS ARE STANDARD
010500     RECORD CONTAINS 132 CHARACTERS
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS RPT-LINE.
010800 01  RPT-LINE  PIC X(132).
010900
011000 FD  QUERPT
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 132 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS QUE-RPT-LINE.
011600 01  QUE-RPT-LINE  PIC X(132).
011700
011800 SD  QUEUE-SORT-WORK.
011900 01  QSW-REC.
012000     05  QSW-PLATFORM-KEY                 PIC X(12).
012100     05  QSW-SEQ-IN-QUEUE                 PIC 9(03).
012150     05  QSW-SEQ-IN-QUEUE-X REDEFINES QSW-SEQ-IN-QUEUE PIC X(03).
012200     05  QSW-TRIP-ID                      PIC X(10).
012300     05  FILLER                           PIC X(05).
012400
012500 WORKING-STORAGE SECTION.
012600
012700 01  FILE-STATUS-CODES.
012800     05  RFCODE                  PIC X(2).
012900         88 NO-MORE-RECS  VALUE "10".
013000     05  QFCODE                  PIC X(2).
013100         88 NO-MORE-QUES  VALUE "10".
013150     05  FILLER                  PIC X(04).
013200
013300** QSAM FILE
013400 COPY RECREC.
013500 COPY RECHDR.
013600 COPY QUEREC.
013700
013800 01  WS-HDR-LINE-1.
013900     05  FILLER                          PIC X(35) VALUE SPACES.
014000     05  FILLER                          PIC X(40)
014100         VALUE "SECTION CONTROLLER - RECOMMENDATION RPT".
014200     05  FILLER                          PIC X(57) VALUE SPACES.
014300
014400 01  WS-HDR-LINE-2.
014500     05  FILLER                          PIC X(8)  VALUE SPACES.
014600     05  FILLER                          PIC X(8)
014700         VALUE "Ranking ".
014800     05  HDR2-TRN-CNT                     PIC ZZZZ9.
014900     05  FILLER                          PIC X(17)
015000         VALUE " trains against  ".
015100     05  HDR2-PLT-CNT                     PIC ZZZZ9.
015200     05  FILLER                          PIC X(24)
015300         VALUE " available platform line".
015400     05  FILLER                          PIC X(1) VALUE "s".
015500     05  FILLER                          PIC X(64) VALUE SPACES.
015600
015700 01  WS-HDR-LINE-3.
015800     05  FILLER                          PIC X(132)
015900         VALUE ALL "-".
016000
016100 01  WS-NO-RECS-LINE.
016200     05  FILLER                          PIC X(10) VALUE SPACES.
016300     05  FILLER                          PIC X(60)
016400         VALUE "*** NO RECOMMENDATIONS - NO TRAINS WAITING OR NO LINE".
016500     05  FILLER                          PIC X(8) VALUE "S AVAIL.".
016600     05  FILLER                          PIC X(54) VALUE SPACES.
016700
016800 01  WS-DETAIL-LINE-1.
016900     05  FILLER                          PIC X(02) VALUE SPACES.
017000     05  DTL1-RANK                        PIC Z9.
017100     05  FILLER                          PIC X(02) VALUE ". ".
017200     05  FILLER                          PIC X(13)
017300         VALUE "Clear Train: ".
017400     05  DTL1-TRAIN-NAME                  PIC X(18).              090291RJ
017500     05  FILLER                          PIC X(15)
017600         VALUE " -> Assign to: ".
017700     05  DTL1-PLATFORM                    PIC X(23).
017800     05  FILLER                          PIC X(57) VALUE SPACES.
017900
018000 01  WS-DETAIL-LINE-2.
018100     05  FILLER                          PIC X(05) VALUE SPACES.
018200     05  FILLER                          PIC X(11)
018300         VALUE "(Priority: ".
018400     05  DTL2-PRIORITY                    PIC Z9.
018500     05  FILLER                          PIC X(09)
018600         VALUE ", Delay: ".
018700     05  DTL2-DELAY                       PIC -(5)9.             111908DK
018800     05  FILLER                          PIC X(02)
018900         VALUE "s)".
019000     05  FILLER                          PIC X(97) VALUE SPACES.  111908DK
019100
019200 01  WS-QUE-HDR-LINE.
019300     05  FILLER                          PIC X(35) VALUE SPACES.
019400     05  FILLER                          PIC X(38)
019500         VALUE "SECTION CONTROLLER - PLATFORM QUEUES".
019600     05  FILLER                          PIC X(59) VALUE SPACES.
019700
019800 01  WS-QUE-GROUP-LINE.
019900     05  FILLER                          PIC X(08) VALUE SPACES.
020000     05  FILLER                          PIC X(9)
020100         VALUE "Queue at ".
020200     05  QGRP-PLATFORM-KEY                PIC X(12).
020300     05  FILLER                          PIC X(103) VALUE SPACES.
020400
020500 01  WS-QUE-DETAIL-LINE.
020600     05  FILLER                          PIC X(12) VALUE SPACES.
020700     05  QDTL-SEQ                         PIC ZZ9.
020800     05  FILLER                          PIC X(04)
020900         VALUE ".  ".
021000     05  QDTL-TRIP-ID                     PIC X(10).
021100     05  FILLER                          PIC X(103) VALUE SPACES.
021200
021300 01  WS-QUE-BREAK-LINE.
021400     05  FILLER                          PIC X(12) VALUE SPACES.
021500     05  FILLER                          PIC X(20)
021600         VALUE "    Trains queued: ".
021700     05  QBRK-CNT                         PIC ZZ9.
021800     05  FILLER                          PIC X(97) VALUE SPACES.
021900
022000 01  WS-QUE-TOTAL-LINE.
022100     05  FILLER                          PIC X(08) VALUE SPACES.
022200     05  FILLER                          PIC X(26)
022300         VALUE "GRAND TOTAL TRAINS QUEUED:".
022400     05  FILLER                          PIC X(02) VALUE SPACES.
022500     05  QTOT-CNT                         PIC ZZZZ9.
022600     05  FILLER                          PIC X(91) VALUE SPACES.
022700
022800 01  FLAGS-AND-SWITCHES.
022900     05  MORE-RECS-SW             PIC X(01) VALUE "Y".
023000         88 NO-MORE-REC-RECS       VALUE "N".
023100     05  MORE-QUES-SW             PIC X(01) VALUE "Y".
023200         88 NO-MORE-QUE-RECS       VALUE "N".
023300     05  FIRST-GROUP-SW            PIC X(01) VALUE "Y".
023400         88 FIRST-GROUP            VALUE "Y".
023450     05  FILLER                    PIC X(05).
023500
023600 01  COUNTERS-AND-ACCUMULATORS.
023700     05  DETAIL-RECS-WRITTEN       PIC S9(5) COMP.
023800     05  WS-GROUP-COUNT            PIC S9(5) COMP.
023900     05  WS-GRAND-TOTAL            PIC S9(5) COMP.
023950     05  FILLER                    PIC X(06).
024000
024100 01  WS-CURRENT-PLATFORM-KEY           PIC X(12).
024120 01  WS-CURRENT-PLATFORM-KEY-X REDEFINES
024140     WS-CURRENT-PLATFORM-KEY.
024160     05  WS-CURR-KEY-PREFIX               PIC X(09).
024180     05  WS-CURR-KEY-SUFFIX               PIC X(03).
024200
024300 77  WS-DATE                      PIC 9(6).
024400
024500 COPY ABNDREC.
024600
024700 PROCEDURE DIVISION.
024800     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024900     PERFORM 500-RECOMMENDATION-REPORT THRU 500-EXIT.
025000
025100     SORT QUEUE-SORT-WORK                                         063093KL
025200         ON ASCENDING KEY QSW-PLATFORM-KEY
025300         ON ASCENDING KEY QSW-SEQ-IN-QUEUE
025400         INPUT PROCEDURE  IS 700-SORT-QUE-IN-RTN
025500         OUTPUT PROCEDURE IS 800-QUEUE-REPORT-RTN.
025600
025700     PERFORM 900-CLEANUP THRU 900-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB TRNLIST ********".
026400     ACCEPT WS-DATE FROM DATE.
026500     OPEN INPUT RECFILE.
026600     OPEN OUTPUT RPTFILE, QUERPT, SYSOUT.
026700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
026800
026900     READ RECFILE INTO RECFILE-HDR-REC
027000         AT END
027100         MOVE "** RECFILE IS MISSING OR EMPTY - NO HEADER"
027200              TO ABEND-REASON
027300         GO TO 1000-ABEND-RTN
027400     END-READ.
027500 000-EXIT.
027600     EXIT.
027700
027800 500-RECOMMENDATION-REPORT.
027900     MOVE "500-RECOMMENDATION-REPORT" TO PARA-NAME.
028000     MOVE HDR-TRN-LOADED TO HDR2-TRN-CNT.                         040208TG
028100     MOVE HDR-PLT-LOADED TO HDR2-PLT-CNT.
028200
028300     WRITE RPT-LINE FROM WS-HDR-LINE-1.
028400     WRITE RPT-LINE FROM WS-HDR-LINE-2.
028500     WRITE RPT-LINE FROM WS-HDR-LINE-3.
028600
028700     READ RECFILE INTO REC-REC
028800         AT END
028900         MOVE "N" TO MORE-RECS-SW
029000     END-READ.
029100
029200     IF MORE-RECS-SW = "N"
029300         WRITE RPT-LINE FROM WS-NO-RECS-LINE                      072202TG
029400     ELSE
029500         PERFORM 520-WRITE-ONE-RECOMMENDATION THRU 520-EXIT
029600                 UNTIL NO-MORE-REC-RECS.
029700
029800     CLOSE RECFILE.
029900 500-EXIT.
030000     EXIT.
030100
030200 520-WRITE-ONE-RECOMMENDATION.
030300     MOVE "520-WRITE-ONE-RECOMMENDATION" TO PARA-NAME.
030400     MOVE REC-RANK            TO DTL1-RANK.
030500     MOVE REC-TRAIN-NAME      TO DTL1-TRAIN-NAME.
031000     MOVE REC-SUGGESTED-PLATFORM TO DTL1-PLATFORM.
031100     WRITE RPT-LINE FROM WS-DETAIL-LINE-1.
031200
031300     MOVE REC-PRIORITY        TO DTL2-PRIORITY.
031400     MOVE REC-DELAY           TO DTL2-DELAY.
031500     WRITE RPT-LINE FROM WS-DETAIL-LINE-2.
031600
031700     ADD +1 TO DETAIL-RECS-WRITTEN.
031800
031900     READ RECFILE INTO REC-REC
032000         AT END
032100         MOVE "N" TO MORE-RECS-SW
032200     END-READ.
032300 520-EXIT.
032400     EXIT.
032500
032600 700-SORT-QUE-IN-RTN.
032700     MOVE "700-SORT-QUE-IN-RTN" TO PARA-NAME.
032800     OPEN INPUT QUEFILE.
032900     PERFORM 720-RELEASE-ONE-QUEUE-REC THRU 720-EXIT
033000             UNTIL NO-MORE-QUE-RECS.
033100     CLOSE QUEFILE.
033200 700-EXIT.
033300     EXIT.
033400
033500 720-RELEASE-ONE-QUEUE-REC.
033600     MOVE "720-RELEASE-ONE-QUEUE-REC" TO PARA-NAME.
033700     READ QUEFILE INTO QUE-REC
033800         AT END
033900         MOVE "N" TO MORE-QUES-SW
034000         GO TO 720-EXIT
034100     END-READ.
034200
034300     MOVE QUE-PLATFORM-KEY TO QSW-PLATFORM-KEY.
034400     MOVE QUE-SEQ-IN-QUEUE TO QSW-SEQ-IN-QUEUE.
034500     MOVE QUE-TRIP-ID      TO QSW-TRIP-ID.
034600     RELEASE QSW-REC.
034700 720-EXIT.
034800     EXIT.
034900
035000 800-QUEUE-REPORT-RTN.
035100     MOVE "800-QUEUE-REPORT-RTN" TO PARA-NAME.
035150     MOVE "Y" TO MORE-QUES-SW.                               120108DK
035200     WRITE QUE-RPT-LINE FROM WS-QUE-HDR-LINE.
035300     MOVE SPACES TO WS-CURRENT-PLATFORM-KEY.
035400
035500     PERFORM 820-RETURN-ONE-QUEUE-REC THRU 820-EXIT
035600             UNTIL NO-MORE-QUE-RECS.
035700
035800     IF NOT FIRST-GROUP
035900         PERFORM 840-WRITE-BREAK-LINE THRU 840-EXIT.
036000
036100     MOVE WS-GRAND-TOTAL TO QTOT-CNT.
036200     WRITE QUE-RPT-LINE FROM WS-QUE-TOTAL-LINE.
036300 800-EXIT.
036400     EXIT.
036500
036600 820-RETURN-ONE-QUEUE-REC.
036700     MOVE "820-RETURN-ONE-QUEUE-REC" TO PARA-NAME.
036800     RETURN QUEUE-SORT-WORK INTO QSW-REC
036900         AT END
037000         MOVE "N" TO MORE-QUES-SW
037100         GO TO 820-EXIT
037200     END-RETURN.
037300
037400     IF QSW-PLATFORM-KEY NOT = WS-CURRENT-PLATFORM-KEY
037500         IF NOT FIRST-GROUP
037600             PERFORM 840-WRITE-BREAK-LINE THRU 840-EXIT
037700         END-IF
037800         MOVE "N" TO FIRST-GROUP-SW
037900         MOVE ZERO TO WS-GROUP-COUNT
038000         MOVE QSW-PLATFORM-KEY TO WS-CURRENT-PLATFORM-KEY
038100         MOVE QSW-PLATFORM-KEY TO QGRP-PLATFORM-KEY
038200         WRITE QUE-RPT-LINE FROM WS-QUE-GROUP-LINE
038300     END-IF.
038400
038500     MOVE QSW-SEQ-IN-QUEUE TO QDTL-SEQ.
038600     MOVE QSW-TRIP-ID      TO QDTL-TRIP-ID.
038700     WRITE QUE-RPT-LINE FROM WS-QUE-DETAIL-LINE.
038800
038900     ADD +1 TO WS-GROUP-COUNT.
039000     ADD +1 TO WS-GRAND-TOTAL.
039100 820-EXIT.
039200     EXIT.
039300
039400 840-WRITE-BREAK-LINE.
039500     MOVE "840-WRITE-BREAK-LINE" TO PARA-NAME.
039600     MOVE WS-GROUP-COUNT TO QBRK-CNT.
039700     WRITE QUE-RPT-LINE FROM WS-QUE-BREAK-LINE.
039800 840-EXIT.
039900     EXIT.
040000
040100 850-CLOSE-FILES.
040200     MOVE "850-CLOSE-FILES" TO PARA-NAME.
040300     CLOSE RPTFILE, QUERPT, SYSOUT.
040400 850-EXIT.
040500     EXIT.
040600
040700 900-CLEANUP.
040800     MOVE "900-CLEANUP" TO PARA-NAME.
040900     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
041000
041100     DISPLAY "** RECOMMENDATION LINES WRITTEN **".
041200     DISPLAY DETAIL-RECS-WRITTEN.
041300     DISPLAY "** TOTAL TRAINS QUEUED           **".
041400     DISPLAY WS-GRAND-TOTAL.
041500
041600     DISPLAY "******** NORMAL END OF JOB TRNLIST ********".
041700 900-EXIT.
041800     EXIT.
041900
042000 1000-ABEND-RTN.
042100     WRITE SYSOUT-REC FROM ABEND-REC.
042200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042300     DISPLAY "*** ABNORMAL END OF JOB-TRNLIST ***" UPON CONSOLE.
042400     DIVIDE ZERO-VAL INTO ONE-VAL.
