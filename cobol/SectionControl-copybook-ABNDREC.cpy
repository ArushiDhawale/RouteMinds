000100******************************************************************
000200*                                                                *
000300*    ABNDREC  --  COMMON ABEND / DIAGNOSTIC RECORD                *
000400*                                                                *
000500*    WRITTEN TO SYSOUT BY THE 1000-ABEND-RTN OF EVERY PROGRAM IN *
000600*    THE SECTION CONTROLLER SUITE.  PARA-NAME IS STAMPED AT THE  *
000700*    TOP OF EVERY PARAGRAPH SO THE DUMP TELLS YOU WHERE THE JOB  *
000800*    DIED WITHOUT HAVING TO READ A CORE DUMP.  ONE-VAL/ZERO-VAL  *
000900*    ARE USED TO FORCE A 0C7 WHEN AN ABEND CONDITION IS DETECTED *
001000*    SO THE STEP CONDITION CODE REFLECTS THE FAILURE.            *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                         *
001300*    ---------+------+------------------------------------------ *
001400*    DATE     | BY   | DESCRIPTION                                *
001500*    ---------+------+------------------------------------------ *
001600*    04/11/89 | RJD  | ORIGINAL COMMON ABEND RECORD                *
001700*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD *
001800******************************************************************
001900 01  ABEND-REC.
002000     05  ABEND-REASON                    PIC X(40).
002100     05  PARA-NAME                       PIC X(32).
002200     05  EXPECTED-VAL                    PIC X(10).
002300     05  ACTUAL-VAL                      PIC X(10).
002400     05  FILLER                          PIC X(08).
002500 01  ONE-VAL                             PIC 9(01) VALUE 1.
002600 01  ZERO-VAL                            PIC 9(01) VALUE 0.
