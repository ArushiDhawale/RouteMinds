000100******************************************************************
000200*                                                                *
000300*    RECHDR  --  RECOMMENDATION-FILE HEADER RECORD LAYOUT        *
000400*                                                                *
000500*    FIRST PHYSICAL RECORD ON UT-S-RECFILE, WRITTEN UNCONDITION- *
000600*    ALLY BY TRNSORT (EVEN WHEN THERE ARE NO RECOMMENDATIONS) SO *
000700*    TRNLIST CAN PRINT THE "RANKING N TRAINS AGAINST M LINES"    *
000800*    BANNER WITHOUT HAVING TO COUNT TWO OTHER FILES FIRST.  SAME *
000900*    60-BYTE SLOT AS A DETAIL REC-REC SO ONE FD SERVES BOTH.     *
001000*                                                                *
001100*    MAINTENANCE HISTORY                                         *
001200*    ---------+------+------------------------------------------ *
001300*    DATE     | BY   | DESCRIPTION                                *
001400*    ---------+------+------------------------------------------ *
001500*    11/30/96 | KLP  | ORIGINAL LAYOUT FOR SECTION CONTROLLER      *
001600*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD *
001700******************************************************************
001800 01  RECFILE-HDR-REC.
001900     05  HDR-RECORD-TYPE                 PIC X(01) VALUE "H".
002000     05  HDR-TRN-LOADED                  PIC 9(05).
002100     05  HDR-PLT-LOADED                  PIC 9(05).
002200     05  FILLER                          PIC X(49).
