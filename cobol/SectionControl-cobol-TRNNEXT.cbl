000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    TRNNEXT  --  SINGLE NEXT-TRAIN RECOMMENDATION               *
000500*                                                                *
000600*    CALLED ONCE BY TRNSORT AFTER THE RANK SORT.  GIVEN THE      *
000700*    TOP-RANKED TRAIN (IF ANY) AND THE FIRST AVAILABLE PLATFORM  *
000800*    LINE (IF ANY) IN FILE ORDER, BUILDS THE ONE-LINE ANSWER FOR *
000900*    THE DISPATCHER'S QUICK-LOOK SCREEN.  RETURNS "NONE" WHEN    *
001000*    EITHER SIDE IS MISSING.  KEPT AS A SEPARATE CALLED MODULE   *
001100*    SO THE QUICK-LOOK LOGIC CAN BE UNIT TESTED ON ITS OWN, SAME *
001200*    AS CLCLBCST WAS FOR THE OLD BILLING CALCULATIONS.           *
001300*                                                                *
001400*    CHANGE-LOG                                                  *
001500*    ---------+------+------------------------------------------ *
001600*    DATE     | BY   | DESCRIPTION                                *
001700*    ---------+------+------------------------------------------ *
001800*    11/30/96 | KLP  | ORIGINAL MODULE FOR SECTION CONTROLLER      *
001900*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS MODULE *
002000*    07/22/02 | TGD  | RESULT TEXT NOW MATCHES THE REPORT'S        *
002100*              |      | "CLEAR TRAIN / ASSIGN TO" WORDING            *
002150*    03/14/05 | DK   | WIDENED RESULT TEXT TO 80 BYTES -- LONG      *
002160*              |      | PLATFORM/LINE IDS WERE RUNNING PAST THE     *
002170*              |      | OLD 60-BYTE FIELD ON THE DISPATCHER SCREEN  *
002180*    09/08/06 | TGD  | CHECKED THE NO-TRAIN/NO-LINE MESSAGES AGAINST*
002190*              |      | THE WIDER FIELD AFTER THE 03/14/05 CHANGE - *
002195*              |      | NO FURTHER ADJUSTMENT NEEDED                *
002200******************************************************************
002300 PROGRAM-ID.  TRNNEXT.
002400 AUTHOR. K L PETERS.
002500 INSTALLATION. COBOL DEVELOPMENT CENTER.
002600 DATE-WRITTEN. 11/30/96.
002700 DATE-COMPILED. 09/08/06.
002800 SECURITY. NON-CONFIDENTIAL.
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900
004000 01  WS-RETCD-TABLE.
004100     05  RC-OK                           PIC S9(4) COMP VALUE 0.
004200     05  RC-NO-TRAIN                     PIC S9(4) COMP VALUE 4.
004300     05  RC-NO-LINE                      PIC S9(4) COMP VALUE 8.
004400     05  RC-NEITHER                      PIC S9(4) COMP VALUE 12.
004450     05  FILLER                          PIC X(04).
004500
004600 LINKAGE SECTION.
004700 01  NEXT-TRAIN-REC.
004800     05  NTR-TRAIN-PRESENT                PIC X(01).
004900         88  NTR-HAVE-TRAIN   VALUE "Y".
005000     05  NTR-TRIP-ID                      PIC X(10).
005100     05  NTR-TRAIN-NAME                   PIC X(18).
005200     05  NTR-LINE-PRESENT                 PIC X(01).
005300         88  NTR-HAVE-LINE    VALUE "Y".
005400     05  NTR-PLATFORM-ID                  PIC X(12).
005500     05  NTR-LINE-ID                      PIC X(10).
005600     05  NTR-PRIORITY                     PIC 9(02).
005700     05  NTR-PRIORITY-X  REDEFINES NTR-PRIORITY PIC X(02).
005800     05  NTR-DELAY                        PIC S9(06).
005900     05  NTR-DELAY-X     REDEFINES NTR-DELAY PIC X(06).
006000     05  NTR-RESULT-TEXT                   PIC X(80).             031405DK
006100     05  NTR-RESULT-TEXT-X REDEFINES NTR-RESULT-TEXT.             031405DK
006200         10  FILLER                       PIC X(40).              031405DK
006300         10  FILLER                       PIC X(40).              031405DK
006350     05  FILLER                           PIC X(08).
006400
006500 01  RETURN-CD                            PIC S9(4) COMP.
006600
006700 PROCEDURE DIVISION USING NEXT-TRAIN-REC, RETURN-CD.
006800
006900 100-BUILD-RESULT.
007000     MOVE SPACES TO NTR-RESULT-TEXT.
007100
007200     IF NTR-HAVE-TRAIN AND NTR-HAVE-LINE
007300         STRING "Clear Train: " DELIMITED BY SIZE
007400                NTR-TRAIN-NAME  DELIMITED BY SIZE
007500                " -> Assign to: " DELIMITED BY SIZE
007600                NTR-PLATFORM-ID DELIMITED BY SPACE
007700                ", "            DELIMITED BY SIZE
007800                NTR-LINE-ID     DELIMITED BY SPACE
007900                INTO NTR-RESULT-TEXT                              072202TG
008000         MOVE RC-OK TO RETURN-CD
008100     ELSE
008200         IF NOT NTR-HAVE-TRAIN AND NOT NTR-HAVE-LINE
008300             MOVE "NO NEXT-TRAIN RECOMMENDATION - NO TRAINS "
008400                  TO NTR-RESULT-TEXT
008500             MOVE "WAITING AND NO LINES AVAILABLE"
008600                  TO NTR-RESULT-TEXT (43:30)
008700             MOVE RC-NEITHER TO RETURN-CD
008800         ELSE
008900             IF NOT NTR-HAVE-TRAIN
009000                 MOVE "NO NEXT-TRAIN RECOMMENDATION - NO TRAINS"
009100                      TO NTR-RESULT-TEXT
009200                 MOVE "WAITING"
009300                      TO NTR-RESULT-TEXT (43:7)
009400                 MOVE RC-NO-TRAIN TO RETURN-CD
009500             ELSE
009600                 MOVE "NO NEXT-TRAIN RECOMMENDATION - NO LINE"
009700                      TO NTR-RESULT-TEXT
009800                 MOVE "AVAILABLE"
009900                      TO NTR-RESULT-TEXT (41:9)
010000                 MOVE RC-NO-LINE TO RETURN-CD
010100             END-IF
010200         END-IF
010300     END-IF.
010400 100-EXIT.
010500     EXIT.
010600
010700 900-RETURN-TO-CALLER.
010800     GOBACK.
