000100******************************************************************
000200*                                                                *
000300*    PLTLINE  --  PLATFORM / LINE STATUS RECORD LAYOUT           *
000400*                                                                *
000500*    ONE ENTRY PER PHYSICAL LINE ON A PLATFORM.  THE CONTROLLER  *
000600*    TREATS ONLY THOSE ENTRIES WHOSE AVAILABILITY FLAG IS "Y" OR *
000700*    "T" AS ELIGIBLE FOR MATCHING -- SEE TRNSORT 050-LOAD-PARA.  *
000800*                                                                *
000900*    MAINTENANCE HISTORY                                         *
001000*    ---------+------+------------------------------------------ *
001100*    DATE     | BY   | DESCRIPTION                                *
001200*    ---------+------+------------------------------------------ *
001300*    04/11/89 | RJD  | ORIGINAL LAYOUT FOR SECTION CONTROLLER      *
001400*    06/30/93 | KLP  | ADDED "T" AS A VALID AVAILABLE VALUE        *
001500*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD *
001600******************************************************************
001700 01  PLT-LINE-REC.
001800     05  PLT-PLATFORM-ID                 PIC X(12).
001900     05  PLT-LINE-ID                     PIC X(10).
002000     05  PLT-IS-AVAILABLE                PIC X(01).
002100         88  PLT-AVAILABLE  VALUES ARE "Y", "T".
002200     05  PLT-IS-AVAILABLE-N REDEFINES PLT-IS-AVAILABLE PIC 9(01).
