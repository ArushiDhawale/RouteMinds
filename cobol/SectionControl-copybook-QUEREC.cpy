000100******************************************************************
000200*                                                                *
000300*    QUEREC  --  PLATFORM-QUEUE CARRIER RECORD LAYOUT            *
000400*                                                                *
000500*    ONE ENTRY PER TRAIN ASSIGNED TO A PLATFORM'S VIRTUAL QUEUE. *
000600*    WRITTEN BY TRNSORT IN OVERALL RANK ORDER -- TRNLIST RE-SORTS*
000700*    BY QUE-PLATFORM-KEY / QUE-SEQ-IN-QUEUE BEFORE PRINTING SO   *
000800*    EACH PLATFORM'S GROUP COMES OUT TOGETHER ON THE LISTING.    *
000900*                                                                *
001000*    MAINTENANCE HISTORY                                         *
001100*    ---------+------+------------------------------------------ *
001200*    DATE     | BY   | DESCRIPTION                                *
001300*    ---------+------+------------------------------------------ *
001400*    04/11/89 | RJD  | ORIGINAL LAYOUT FOR SECTION CONTROLLER      *
001500*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD *
001600******************************************************************
001700 01  QUE-REC.
001800     05  QUE-PLATFORM-KEY                PIC X(12).
001900     05  QUE-SEQ-IN-QUEUE                PIC 9(03).
002000     05  QUE-TRIP-ID                     PIC X(10).
002100     05  FILLER                          PIC X(05).
