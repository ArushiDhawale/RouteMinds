000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300*                                                                *
000400*    TRNSORT  --  TRAIN SECTION CONTROLLER - RANKING ENGINE      *
000500*                                                                *
000600*    RANKS THE WAITING-TRAIN TABLE BY PRIORITY/DELAY/CLEARANCE,  *
000700*    PAIRS THE TOP-RANKED TRAINS AGAINST THE AVAILABLE PLATFORM  *
000800*    LINES, AND BUILDS THE PER-PLATFORM VIRTUAL QUEUES.  ALSO    *
000900*    CALLS TRNNEXT ONCE FOR THE SINGLE NEXT-TRAIN RECOMMENDATION *
001000*    USED ON THE DISPATCHER'S QUICK-LOOK SCREEN.                 *
001100*                                                                *
001200*    INPUT  FILE  UT-S-TRNFILE  - TRAIN TABLE (AMENDED) (42)     *
001300*    INPUT  FILE  UT-S-PLTFILE  - PLATFORM/LINE STATUS   (23)    *
001400*    OUTPUT FILE  UT-S-RECFILE  - RECOMMENDATION CARRIER         *
001500*    OUTPUT FILE  UT-S-QUEFILE  - PLATFORM-QUEUE CARRIER         *
001600*    OUTPUT FILE  UT-S-SYSOUT   - JOB MESSAGES / NEXT-TRAIN LINE *
001700*                                                                *
001800*    CHANGE-LOG                                                  *
001900*    ---------+------+------------------------------------------ *
002000*    DATE     | BY   | DESCRIPTION                                *
002100*    ---------+------+------------------------------------------ *
002200*    04/11/89 | RJD  | ORIGINAL PROGRAM FOR SECTION CONTROLLER     *
002300*    09/02/91 | RJD  | WIDENED TRAIN-NAME IN WORK RECORD TO 18     *
002400*    03/07/94 | KLP  | ADDED SEQ-NBR SORT KEY SO TIES HOLD THEIR   *
002500*              |      | ORIGINAL FILE ORDER -- OPS NOTICED TRAINS  *
002600*              |      | SWAPPING PLACES BETWEEN RUNS ON A TIE      *
002700*    11/30/96 | KLP  | ADDED CALL TO TRNNEXT FOR THE QUICK-LOOK    *
002800*              |      | SCREEN FEED                                *
002900*    02/18/99 | MM   | Y2K REVIEW -- NO DATE-SENSITIVE FIELDS ON   *
003000*              |      | THIS PROGRAM, NO CHANGE REQUIRED           *
003100*    07/22/02 | TGD  | PLATFORM-KEY NOW BUILT WITHOUT LEADING      *
003200*              |      | ZEROES PER OPS DISPLAY STANDARD            *
003210*    03/14/05 | DK   | WIDENED THE TRNNEXT RESULT-TEXT PASSED ON    *
003220*              |      | NEXT-TRAIN-REC TO 80 BYTES -- MUST MATCH    *
003230*              |      | TRNNEXT'S LINKAGE COPY BYTE FOR BYTE         *
003300*    01/09/06 | KLP  | RAISED TRAIN/PLATFORM TABLE LIMITS TO 500    *
003350*    04/02/08 | TGD  | RECFILE NOW OPENS WITH A HEADER RECORD       *
003360*              |      | CARRYING THE TRAIN/LINE COUNTS SO TRNLIST   *
003370*              |      | DOES NOT HAVE TO PRE-SCAN TWO FILES          *
003380*    09/02/09 | DK   | WIRED UP LINE-AVAIL-SW IN 050 -- IT WAS       *
003385*              |      | DECLARED BACK IN '89 BUT NEVER SET OR        *
003390*              |      | TESTED, SO THE TABLE LOAD WAS RUNNING ON     *
003395*              |      | PLT-AVAILABLE DIRECTLY WITH THE SWITCH       *
003398*              |      | SITTING IDLE                                 *
003400******************************************************************
003500 PROGRAM-ID.  TRNSORT.
003600 AUTHOR. R J DUNBAR.
003700 INSTALLATION. COBOL DEVELOPMENT CENTER.
003800 DATE-WRITTEN. 04/11/89.
003900 DATE-COMPILED. 09/02/09.
004000 SECURITY. NON-CONFIDENTIAL.
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SYSOUT
005200     ASSIGN TO UT-S-SYSOUT
005300       ORGANIZATION IS SEQUENTIAL.
005400
005500     SELECT TRNFILE
005600     ASSIGN TO UT-S-TRNFILE
005700       ACCESS MODE IS SEQUENTIAL
005800       FILE STATUS IS TFCODE.
005900
006000     SELECT PLTFILE
006100     ASSIGN TO UT-S-PLTFILE
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS PFCODE.
006400
006500     SELECT RECFILE
006600     ASSIGN TO UT-S-RECFILE
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS RFCODE.
006900
007000     SELECT QUEFILE
007100     ASSIGN TO UT-S-QUEFILE
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS QFCODE.
007400
007500     SELECT SORT-TRAIN-WORK
007600     ASSIGN TO UT-S-SRTWORK.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     LABEL RECORDS ARE STANDARD
008300     RECORD CONTAINS 100 CHARACTERS
008400     BLOCK CONTAINS 0 RECORDS
008500     DATA RECORD IS SYSOUT-REC.
008600 01  SYSOUT-REC  PIC X(100).
008700
008800****** AMENDED TRAIN TABLE, NO TRAILER RECORD CARRIED.
008900 FD  TRNFILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 42 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS TRN-DAILY-REC-IN.
009500 01  TRN-DAILY-REC-IN  PIC X(42).
009600
009700 FD  PLTFILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 23 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS PLT-LINE-REC-IN.
010300 01  PLT-LINE-REC-IN  PIC X(23).
010400
010500 FD  RECFILE
010600     RECORDING MODE IS F
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 60 CHARACTERS
010900     BLOCK CONTAINS 0 RECORDS
011000     DATA RECORD IS REC-REC-OUT.
011100 01  REC-REC-OUT  PIC X(60).
011200
011300 FD  QUEFILE
011400     RECORDING MODE IS F
011500     LABEL RECORDS ARE STANDARD
011600     RECORD CONTAINS 30 CHARACTERS
011700     BLOCK CONTAINS 0 RECORDS
011800     DATA RECORD IS QUE-REC-OUT.
011900 01  QUE-REC-OUT  PIC X(30).
012000
012100 SD  SORT-TRAIN-WORK.
012200 01  SW-TRAIN-REC.
012300     05  SW-PRIORITY                     PIC 9(02).
012400     05  SW-DELAY                        PIC S9(06).
012500     05  SW-CLEARANCE-TIME                PIC 9(04).
012600     05  SW-SEQ-NBR                      PIC 9(05).
012700     05  SW-TRIP-ID                       PIC X(10).
012800     05  SW-TRAIN-NAME                    PIC X(18).              090291RJ
012900     05  SW-PLATFORM-NO                   PIC 9(02).
013000     05  FILLER                           PIC X(05).
013100
013200 WORKING-STORAGE SECTION.
013300
013400 01  FILE-STATUS-CODES.
013500     05  TFCODE                  PIC X(2).
013600         88 NO-MORE-TRAINS VALUE "10".
013700     05  PFCODE                  PIC X(2).
013800         88 NO-MORE-LINES  VALUE "10".
013900     05  RFCODE                  PIC X(2).
014000     05  QFCODE                  PIC X(2).
014050     05  FILLER                  PIC X(04).
014100
014200** QSAM FILE
014300 COPY TRNDALY.
014400 COPY PLTLINE.
014500 COPY RECREC.
014550 COPY RECHDR.
014600 COPY QUEREC.
014700
014800 01  WS-PLATFORM-TABLE-AREA.
014900     05  WS-PLATFORM-TABLE OCCURS 500 TIMES INDEXED BY PLT-IDX.   010906KL
015000         10  WS-PLT-PLATFORM-ID          PIC X(12).
015100         10  WS-PLT-LINE-ID              PIC X(10).
015150         10  FILLER                      PIC X(08).
015200
015300 01  WS-PLATFORM-SEQ-AREA.
015400     05  WS-PLATFORM-SEQ-CTR OCCURS 100 TIMES PIC S9(4) COMP.
015450     05  FILLER                          PIC X(05).
015500
015600 01  WS-PLATFORM-NO-EDIT                 PIC Z9.
015700
015800 01  WS-FIRST-TRAIN-AREA.
015900     05  WS-FIRST-TRAIN-SW               PIC X(01) VALUE "N".
016000         88 FIRST-TRAIN-CAPTURED         VALUE "Y".
016100     05  WS-FIRST-TRIP-ID                 PIC X(10).
016200     05  WS-FIRST-TRAIN-NAME              PIC X(18).
016300     05  WS-FIRST-PRIORITY                PIC 9(02).
016400     05  WS-FIRST-DELAY                   PIC S9(06).
016450     05  FILLER                           PIC X(10).
016500
016600 01  FLAGS-AND-SWITCHES.
016700     05  MORE-SORTED-SW           PIC X(01) VALUE "Y".
016800         88 NO-MORE-SORTED-RECS   VALUE "N".
016900     05  LINE-AVAIL-SW            PIC X(01) VALUE "N".
017000         88 LINE-IS-AVAILABLE     VALUE "Y".
017050     05  FILLER                  PIC X(06).
017100
017200 01  COUNTERS-AND-ACCUMULATORS.
017300     05  TRN-LOADED               PIC S9(5) COMP.
017400     05  PLT-LOADED               PIC S9(5) COMP.
017500     05  WS-REC-LIMIT             PIC S9(5) COMP.
017600     05  WS-SORT-SEQ              PIC S9(5) COMP.
017700     05  WS-INPUT-SEQ             PIC S9(5) COMP.
017800     05  WS-PLT-SUBSCR            PIC S9(4) COMP.
017850     05  FILLER                   PIC X(06).
017900
018000 01  NEXT-TRAIN-REC.
018100     05  NTR-TRAIN-PRESENT                PIC X(01).
018200     05  NTR-TRIP-ID                      PIC X(10).
018300     05  NTR-TRAIN-NAME                   PIC X(18).
018400     05  NTR-LINE-PRESENT                 PIC X(01).
018500     05  NTR-PLATFORM-ID                  PIC X(12).
018600     05  NTR-LINE-ID                      PIC X(10).
018700     05  NTR-PRIORITY                     PIC 9(02).
018800     05  NTR-PRIORITY-X REDEFINES NTR-PRIORITY PIC X(02).
018900     05  NTR-DELAY                        PIC S9(06).
019000     05  NTR-DELAY-X     REDEFINES NTR-DELAY PIC X(06).
019100     05  NTR-RESULT-TEXT                   PIC X(80).             031405DK
019150     05  FILLER                           PIC X(08).
019200 01  NEXT-TRAIN-RETCD                      PIC S9(4) COMP.
019300
019400 COPY ABNDREC.
019500
019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800
019900     SORT SORT-TRAIN-WORK
020000         ON ASCENDING  KEY SW-PRIORITY
020100         ON DESCENDING KEY SW-DELAY
020200         ON ASCENDING  KEY SW-CLEARANCE-TIME
020300         ON ASCENDING  KEY SW-SEQ-NBR                             030794KL
020400         INPUT PROCEDURE  IS 200-SORT-IN-RTN
020500         OUTPUT PROCEDURE IS 300-SORT-OUT-RTN.
020600
020700     PERFORM 600-NEXT-TRAIN-RTN THRU 600-EXIT.                    113096KL
020800     PERFORM 900-CLEANUP THRU 900-EXIT.
020900     MOVE ZERO TO RETURN-CODE.
021000     GOBACK.
021100
021200 000-HOUSEKEEPING.
021300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
021400     DISPLAY "******** BEGIN JOB TRNSORT ********".
021500     OPEN INPUT PLTFILE.
021600     OPEN OUTPUT RECFILE, QUEFILE, SYSOUT.
021700     INITIALIZE COUNTERS-AND-ACCUMULATORS.
021800     INITIALIZE WS-PLATFORM-SEQ-AREA.
021900
022000     SET PLT-IDX TO 1.
022100     PERFORM 050-LOAD-PLATFORM-TABLE THRU 050-EXIT
022200             UNTIL NO-MORE-LINES.
022300     CLOSE PLTFILE.
022400 000-EXIT.
022500     EXIT.
022600
022700 050-LOAD-PLATFORM-TABLE.
022800     MOVE "050-LOAD-PLATFORM-TABLE" TO PARA-NAME.
022900     READ PLTFILE INTO PLT-LINE-REC
023000         AT END
023100         GO TO 050-EXIT
023200     END-READ.
023300
023350     MOVE "N" TO LINE-AVAIL-SW.                               090209DK
023360     IF PLT-AVAILABLE                                         090209DK
023370         MOVE "Y" TO LINE-AVAIL-SW.                            090209DK
023400     IF LINE-IS-AVAILABLE                                     090209DK
023500         IF PLT-IDX > 500
023600             MOVE "** PLATFORM TABLE OVERFLOW - OVER 500 LINES"
023700                  TO ABEND-REASON
023800             GO TO 1000-ABEND-RTN
023900         END-IF
024000         MOVE PLT-PLATFORM-ID TO WS-PLT-PLATFORM-ID (PLT-IDX)
024100         MOVE PLT-LINE-ID     TO WS-PLT-LINE-ID (PLT-IDX)
024200         ADD +1 TO PLT-LOADED
024300         SET PLT-IDX UP BY 1.
024400 050-EXIT.
024500     EXIT.
024600
024700 200-SORT-IN-RTN.
024800     MOVE "200-SORT-IN-RTN" TO PARA-NAME.
024900     OPEN INPUT TRNFILE.
025000     PERFORM 220-RELEASE-ONE-TRAIN THRU 220-EXIT
025100             UNTIL NO-MORE-TRAINS.
025200     CLOSE TRNFILE.
025300 200-EXIT.
025400     EXIT.
025500
025600 220-RELEASE-ONE-TRAIN.
025700     MOVE "220-RELEASE-ONE-TRAIN" TO PARA-NAME.
025800     READ TRNFILE INTO TRN-DAILY-REC
025900         AT END
026000         GO TO 220-EXIT
026100     END-READ.
026200
026300     IF TRN-PRIORITY NOT NUMERIC
026400         MOVE ZERO TO TRN-PRIORITY.
026500     IF TRN-DELAY NOT NUMERIC
026600         MOVE ZERO TO TRN-DELAY.
026700     IF TRN-CLEARANCE-TIME NOT NUMERIC
026800         MOVE ZERO TO TRN-CLEARANCE-TIME.
026900     IF TRN-PLATFORM-NO NOT NUMERIC
027000         MOVE ZERO TO TRN-PLATFORM-NO.
027100
027200     ADD +1 TO WS-INPUT-SEQ.
027300     ADD +1 TO TRN-LOADED.
027400
027500     MOVE TRN-PRIORITY       TO SW-PRIORITY.
027600     MOVE TRN-DELAY          TO SW-DELAY.
027700     MOVE TRN-CLEARANCE-TIME TO SW-CLEARANCE-TIME.
027800     MOVE WS-INPUT-SEQ       TO SW-SEQ-NBR.
027900     MOVE TRN-TRIP-ID        TO SW-TRIP-ID.
028000     IF TRN-TRAIN-NAME = SPACES
028100         MOVE TRN-TRIP-ID    TO SW-TRAIN-NAME
028200     ELSE
028300         MOVE TRN-TRAIN-NAME TO SW-TRAIN-NAME
028400     END-IF.
028500     MOVE TRN-PLATFORM-NO    TO SW-PLATFORM-NO.
028600
028700     RELEASE SW-TRAIN-REC.
028800 220-EXIT.
028900     EXIT.
029000
029100 300-SORT-OUT-RTN.
029200     MOVE "300-SORT-OUT-RTN" TO PARA-NAME.
029300     PERFORM 310-WRITE-RECFILE-HDR THRU 310-EXIT.
029310     PERFORM 320-COMPUTE-REC-LIMIT THRU 320-EXIT.
029400
029500     PERFORM 340-RETURN-ONE-SORTED THRU 340-EXIT
029600             UNTIL NO-MORE-SORTED-RECS.
029700 300-EXIT.
029800     EXIT.
029810
029820 310-WRITE-RECFILE-HDR.
029830     MOVE "310-WRITE-RECFILE-HDR" TO PARA-NAME.                   040208TG
029840     MOVE "H"        TO HDR-RECORD-TYPE.
029850     MOVE TRN-LOADED TO HDR-TRN-LOADED.
029860     MOVE PLT-LOADED TO HDR-PLT-LOADED.
029870     WRITE REC-REC-OUT FROM RECFILE-HDR-REC.
029880 310-EXIT.
029890     EXIT.
029900
030000 320-COMPUTE-REC-LIMIT.
030100     MOVE "320-COMPUTE-REC-LIMIT" TO PARA-NAME.
030200     IF TRN-LOADED < PLT-LOADED
030300         MOVE TRN-LOADED TO WS-REC-LIMIT
030400     ELSE
030500         MOVE PLT-LOADED TO WS-REC-LIMIT
030600     END-IF.
030700     IF WS-REC-LIMIT > 10
030800         MOVE 10 TO WS-REC-LIMIT.
030900 320-EXIT.
031000     EXIT.
031100
031200 340-RETURN-ONE-SORTED.
031300     MOVE "340-RETURN-ONE-SORTED" TO PARA-NAME.
031400     RETURN SORT-TRAIN-WORK INTO SW-TRAIN-REC
031500         AT END
031600         MOVE "N" TO MORE-SORTED-SW
031700         GO TO 340-EXIT
031800     END-RETURN.
031900
032000     ADD +1 TO WS-SORT-SEQ.
032100
032200     IF NOT FIRST-TRAIN-CAPTURED
032300         MOVE "Y"            TO WS-FIRST-TRAIN-SW
032400         MOVE SW-TRIP-ID     TO WS-FIRST-TRIP-ID
032500         MOVE SW-TRAIN-NAME  TO WS-FIRST-TRAIN-NAME
032600         MOVE SW-PRIORITY    TO WS-FIRST-PRIORITY
032700         MOVE SW-DELAY       TO WS-FIRST-DELAY.
032800
032900     IF WS-SORT-SEQ <= WS-REC-LIMIT
033000         PERFORM 360-WRITE-RECOMMENDATION THRU 360-EXIT.
034000
034100     PERFORM 380-WRITE-QUEUE-ENTRY THRU 380-EXIT.
034200 340-EXIT.
034300     EXIT.
034400
034500 360-WRITE-RECOMMENDATION.
034600     MOVE "360-WRITE-RECOMMENDATION" TO PARA-NAME.
034700     MOVE WS-SORT-SEQ        TO REC-RANK.
034800     MOVE SW-TRAIN-NAME      TO REC-TRAIN-NAME.
034900     MOVE SW-PRIORITY        TO REC-PRIORITY.
035000     MOVE SW-DELAY           TO REC-DELAY.
035100
035200     SET PLT-IDX TO WS-SORT-SEQ.
035300     STRING WS-PLT-PLATFORM-ID (PLT-IDX) DELIMITED BY SPACE
035400            ", "                          DELIMITED BY SIZE
035500            WS-PLT-LINE-ID (PLT-IDX)      DELIMITED BY SPACE
035600            INTO REC-SUGGESTED-PLATFORM.
035700
035800     WRITE REC-REC-OUT FROM REC-REC.
035900 360-EXIT.
036000     EXIT.
036100
036200 380-WRITE-QUEUE-ENTRY.
036300     MOVE "380-WRITE-QUEUE-ENTRY" TO PARA-NAME.
036400     MOVE SW-PLATFORM-NO TO WS-PLATFORM-NO-EDIT.
036500     IF WS-PLATFORM-NO-EDIT (1:1) = SPACE                         072202TG
036600         STRING "Platform_" DELIMITED BY SIZE
036700                WS-PLATFORM-NO-EDIT (2:1) DELIMITED BY SIZE
036800                INTO QUE-PLATFORM-KEY
036900     ELSE
037000         STRING "Platform_" DELIMITED BY SIZE
037100                WS-PLATFORM-NO-EDIT DELIMITED BY SIZE
037200                INTO QUE-PLATFORM-KEY
037300     END-IF.
037400
037500     COMPUTE WS-PLT-SUBSCR = SW-PLATFORM-NO + 1.
037600     ADD +1 TO WS-PLATFORM-SEQ-CTR (WS-PLT-SUBSCR).
037700     MOVE WS-PLATFORM-SEQ-CTR (WS-PLT-SUBSCR) TO QUE-SEQ-IN-QUEUE.
037800     MOVE SW-TRIP-ID TO QUE-TRIP-ID.
037900
038000     WRITE QUE-REC-OUT FROM QUE-REC.
038100 380-EXIT.
038200     EXIT.
038300
038400 600-NEXT-TRAIN-RTN.
038500     MOVE "600-NEXT-TRAIN-RTN" TO PARA-NAME.
038600     MOVE WS-FIRST-TRAIN-SW TO NTR-TRAIN-PRESENT.
038700     MOVE WS-FIRST-TRIP-ID    TO NTR-TRIP-ID.
038800     MOVE WS-FIRST-TRAIN-NAME TO NTR-TRAIN-NAME.
038900     MOVE WS-FIRST-PRIORITY   TO NTR-PRIORITY.
039000     MOVE WS-FIRST-DELAY      TO NTR-DELAY.
039100
039200     IF PLT-LOADED > 0
039300         MOVE "Y" TO NTR-LINE-PRESENT
039400         MOVE WS-PLT-PLATFORM-ID (1) TO NTR-PLATFORM-ID
039500         MOVE WS-PLT-LINE-ID (1)     TO NTR-LINE-ID
039600     ELSE
039700         MOVE "N" TO NTR-LINE-PRESENT.
039800
039900     CALL "TRNNEXT" USING NEXT-TRAIN-REC, NEXT-TRAIN-RETCD.
040000
040100     MOVE SPACES TO SYSOUT-REC.
040200     MOVE NTR-RESULT-TEXT TO SYSOUT-REC (1:80).            031405DK
040300     WRITE SYSOUT-REC.
040400 600-EXIT.
040500     EXIT.
040600
040700 800-CLOSE-FILES.
040800     MOVE "800-CLOSE-FILES" TO PARA-NAME.
040900     CLOSE RECFILE, QUEFILE, SYSOUT.
041000 800-EXIT.
041100     EXIT.
041200
041300 900-CLEANUP.
041400     MOVE "900-CLEANUP" TO PARA-NAME.
041500     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
041600
041700     DISPLAY "** TRAINS RANKED      **".
041800     DISPLAY TRN-LOADED.
041900     DISPLAY "** LINES AVAILABLE    **".
042000     DISPLAY PLT-LOADED.
042100     DISPLAY "** RECOMMENDATIONS MADE **".
042200     DISPLAY WS-REC-LIMIT.
042300
042400     DISPLAY "******** NORMAL END OF JOB TRNSORT ********".
042500 900-EXIT.
042600     EXIT.
042700
042800 1000-ABEND-RTN.
042900     WRITE SYSOUT-REC FROM ABEND-REC.
043000     PERFORM 800-CLOSE-FILES THRU 800-EXIT.
043100     DISPLAY "*** ABNORMAL END OF JOB-TRNSORT ***" UPON CONSOLE.
043200     DIVIDE ZERO-VAL INTO ONE-VAL.
