000100******************************************************************
000200*                                                                *
000300*    TRNDALY  --  DAILY TRAIN-SECTION REQUEST RECORD LAYOUT      *
000400*                                                                *
000500*    ONE ENTRY PER TRAIN WAITING ON THE SECTION CONTROLLER.      *
000600*    CARRIED BETWEEN TRNAMND, TRNSORT AND TRNLIST AS THE         *
000700*    "TRAIN TABLE" REFERRED TO IN THE CONTROLLER RUN BOOK.       *
000800*    RECORD IS FIXED AT 42 BYTES -- NO SLACK BYTES ARE CARRIED   *
000900*    SINCE THE EXTRACT STEP SUPPLIES EXACTLY THESE SIX FIELDS    *
001000*    AND NOTHING ELSE.                                          *
001100*                                                                *
001200*    MAINTENANCE HISTORY                                         *
001300*    ---------+------+------------------------------------------ *
001400*    DATE     | BY   | DESCRIPTION                                *
001500*    ---------+------+------------------------------------------ *
001600*    04/11/89 | RJD  | ORIGINAL LAYOUT FOR SECTION CONTROLLER      *
001700*    09/02/91 | RJD  | WIDENED TRAIN-NAME TO 18 PER OPS REQUEST    *
001800*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD *
001900******************************************************************
002000 01  TRN-DAILY-REC.
002100     05  TRN-TRIP-ID                     PIC X(10).
002200     05  TRN-TRAIN-NAME                  PIC X(18).
002300     05  TRN-PRIORITY                    PIC 9(02).
002400     05  TRN-PRIORITY-X  REDEFINES TRN-PRIORITY  PIC X(02).
002500     05  TRN-DELAY                       PIC S9(06).
002600     05  TRN-DELAY-X     REDEFINES TRN-DELAY     PIC X(06).
002700     05  TRN-CLEARANCE-TIME              PIC 9(04).
002800     05  TRN-CLEAR-TIME-X REDEFINES TRN-CLEARANCE-TIME PIC X(04).
002900     05  TRN-PLATFORM-NO                 PIC 9(02).
003000     05  TRN-PLATFORM-NO-X REDEFINES TRN-PLATFORM-NO PIC X(02).
