000100******************************************************************
000200*                                                                *
000300*    RECREC  --  RECOMMENDATION CARRIER RECORD LAYOUT            *
000400*                                                                *
000500*    ONE ENTRY PER TRAIN-TO-LINE PAIRING PRODUCED BY TRNSORT.    *
000600*    TRNLIST READS THIS FILE AND FORMATS THE TWO-LINE DETAIL     *
000700*    STANZA ON THE RECOMMENDATION REPORT.  SUGGESTED-PLATFORM IS *
000800*    BUILT BY TRNSORT AS "<PLATFORM-ID>, <LINE-ID>" SO TRNLIST   *
000900*    DOES NOT HAVE TO KNOW THE PLATFORM TABLE AT ALL.            *
001000*                                                                *
001100*    MAINTENANCE HISTORY                                         *
001200*    ---------+------+------------------------------------------ *
001300*    DATE     | BY   | DESCRIPTION                                *
001400*    ---------+------+------------------------------------------ *
001500*    04/11/89 | RJD  | ORIGINAL LAYOUT FOR SECTION CONTROLLER      *
001600*    02/18/99 | MM   | Y2K REVIEW -- NO DATE FIELDS ON THIS RECORD *
001700******************************************************************
001800 01  REC-REC.
001900     05  REC-RANK                        PIC 9(02).
002000     05  REC-TRAIN-NAME                  PIC X(18).
002100     05  REC-PRIORITY                    PIC 9(02).
002200     05  REC-DELAY                       PIC S9(06).
002300     05  REC-DELAY-X REDEFINES REC-DELAY PIC X(06).
002400     05  REC-SUGGESTED-PLATFORM          PIC X(23).
002500     05  FILLER                          PIC X(09).
